000100      ************************************************************00000100
000200      * STUTREC   - MAINTENANCE TRANSACTION RECORD (122 BYTES)    00000200
000300      *             PARAMETERIZED COPYBOOK - CALLER SUPPLIES A    00000300
000400      *             DATA NAME PREFIX VIA REPLACING, E.G.          00000400
000500      *                 COPY STUTREC REPLACING ==:TAG:== BY ==TR==00000500
000600      ************************************************************00000600
000700       01  :TAG:-RECORD.                                          00000700
000800           05  :TAG:-CODE                  PIC X(01).             00000800
000900               88  :TAG:-IS-ADD                VALUE 'A'.         00000900
001000               88  :TAG:-IS-UPDATE             VALUE 'U'.         00001000
001100               88  :TAG:-IS-DEACTIVATE         VALUE 'X'.         00001100
001200               88  :TAG:-IS-DELETE             VALUE 'D'.         00001200
001300               88  :TAG:-IS-VALID-CODE         VALUE 'A' 'U' 'X'  00001300
001400                                                     'D'.         00001400
001500           05  :TAG:-STUDENT-ID            PIC X(10).             00001500
001600           05  :TAG:-ROLL-NUMBER           PIC X(10).             00001600
001700           05  :TAG:-STUDENT-NAME          PIC X(30).             00001700
001800           05  :TAG:-DEPARTMENT            PIC X(20).             00001800
001900           05  :TAG:-EMAIL                 PIC X(40).             00001900
002000           05  :TAG:-YEAR-OF-STUDY         PIC X(01).             00002000
002100           05  :TAG:-YEAR-OF-STUDY-N REDEFINES                    00002100
002200               :TAG:-YEAR-OF-STUDY         PIC 9(01).             00002200
002300           05  FILLER                      PIC X(10).             00002300
