000100      ************************************************************00000100
000200      * LICENSED MATERIALS - PROPERTY OF STATE UNIVERSITY DATA CTR00000200
000300      * ALL RIGHTS RESERVED                                       00000300
000400      ************************************************************00000400
000500      * PROGRAM:  STUV200                                         00000500
000600      *                                                           00000600
000700      * FIELD-LEVEL VALIDATION FOR STUDENT MAINTENANCE            00000700
000800      * TRANSACTIONS.  CALLED BY STUM100 (AND ANY OTHER PROGRAM   00000800
000900      * THAT ACCEPTS MAINTENANCE TRANSACTIONS) SO THE EDIT RULES  00000900
001000      * ARE MAINTAINED IN ONE PLACE.                              00001000
001100      ************************************************************00001100
001200      * REMARKS.                                                  00001200
001300      * LINKAGE.                                                  00001300
001400      *   LK-TRAN-RECORD  - THE TRANSACTION AS BUILT BY THE       00001400
001500      *                     CALLER.  NOT CHANGED HERE.            00001500
001600      *   LK-VALID-FLAG   - 'Y'/'N' ON ENTRY THE CALLER SETS 'Y'. 00001600
001700      *                     SET TO 'N' HERE ON THE FIRST RULE     00001700
001800      *                     VIOLATION FOUND.                      00001800
001900      *   LK-REASON-CODE  - SET TO THE RNN CODE OF THE RULE THAT  00001900
002000      *                     FAILED.  UNCHANGED IF THE TRANSACTION 00002000
002100      *                     PASSES.                               00002100
002200      ************************************************************00002200
002300                                                                  00002300
002400 IDENTIFICATION DIVISION.                                         00002400
002500 PROGRAM-ID.  STUV200.                                            00002500
002600 AUTHOR.  W. CHAMBERS.                                            00002600
002700 INSTALLATION.  STATE UNIVERSITY DATA CENTER.                     00002700
002800 DATE-WRITTEN.  01/26/96.                                         00002800
002900 DATE-COMPILED.                                                   00002900
003000 SECURITY.  NON-CONFIDENTIAL.                                     00003000
003100      *                                                           00003100
003200      ------------------------------------------------------------00003200
003300      * CHANGE LOG                                                00003300
003400      ------------------------------------------------------------00003400
003500      * 01/26/96  WBC    ORIGINAL PROGRAM.  SPLIT OUT OF STUM100  00003500
003600      *                  SO ONLINE TRANSACTION ENTRY CAN SHARE    00003600
003700      *                  THE SAME EDIT RULES.  REQ REG-0372.      00003700
003800      * 08/14/97  WBC    UPDATE TRANSACTIONS NO LONGER FORCE ALL  00003800
003900      *                  FIELDS - A BLANK FIELD ON AN UPDATE NOW  00003900
004000      *                  MEANS LEAVE UNCHANGED AND IS NOT EDITED. 00004000
004100      *                  REQ REG-0390.                            00004100
004200      * 12/01/98  DJS    Y2K REVIEW - NO DATE FIELDS IN THIS      00004200
004300      *                  PROGRAM.  NO CHANGES REQUIRED.           00004300
004400      *                  REQ Y2K-1147.                            00004400
004500      * 03/09/99  DJS    Y2K REVIEW SIGNED OFF BY REGISTRAR'S     00004500
004600      *                  OFFICE.  REQ Y2K-1147.                   00004600
004700      * 02/11/00  KJP    E-MAIL EDIT TIGHTENED TO REQUIRE THE '.' 00004700
004800      *                  FALL AFTER THE '@', NOT JUST BE PRESENT  00004800
004900      *                  ANYWHERE IN THE ADDRESS.  REQ REG-0402.  00004900
005000      * 07/30/02  LMF    NAME EDIT NOW COUNTS SIGNIFICANT         00005000
005100      *                  CHARACTERS (TRAILING BLANKS DROPPED)     00005100
005200      *                  RATHER THAN THE RAW FIELD LENGTH.        00005200
005300      *                  REQ REG-0441.                            00005300
005400      ------------------------------------------------------------00005400
005500      ************************************************************00005500
005600                                                                  00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER.  IBM-370.                                       00005900
006000 OBJECT-COMPUTER.  IBM-370.                                       00006000
006100      *                                                           00006100
006200 DATA DIVISION.                                                   00006200
006300 WORKING-STORAGE SECTION.                                         00006300
006400      *                                                           00006400
006500      ------------------------------------------------------------00006500
006600      * NAME-EDIT WORK AREA - WS-NAME-CHARS REDEFINES THE FIELD   00006600
006700      * AS A TABLE OF SINGLE CHARACTERS SO 215-COUNT-NAME-CHARS   00006700
006800      * CAN WALK BACKWARD FROM POSITION 30 TO FIND THE LAST       00006800
006900      * SIGNIFICANT (NON-BLANK) CHARACTER.                        00006900
007000      ------------------------------------------------------------00007000
007100 01  WS-NAME-EDIT-AREA.                                           00007100
007200     05  WS-NAME-FIELD        PIC X(30).                          00007200
007300     05  WS-NAME-CHARS REDEFINES WS-NAME-FIELD                    00007300
007400             OCCURS 30 TIMES                                      00007400
007500             INDEXED BY WS-NAME-IX                                00007500
007600             PIC X(01).                                           00007600
007700     05  WS-NAME-LEN          PIC S9(2) COMP VALUE +0.            00007700
007800     05  FILLER               PIC X(04) VALUE SPACES.             00007800
007900      *                                                           00007900
008000      ------------------------------------------------------------00008000
008100      * E-MAIL-EDIT WORK AREA - WS-EMAIL-CHARS REDEFINES THE      00008100
008200      * FIELD AS A TABLE OF SINGLE CHARACTERS SO 235-SCAN-EMAIL   00008200
008300      * CAN LOCATE THE '@' AND CONFIRM A '.' FOLLOWS IT.          00008300
008400      ------------------------------------------------------------00008400
008500 01  WS-EMAIL-EDIT-AREA.                                          00008500
008600     05  WS-EMAIL-FIELD       PIC X(40).                          00008600
008700     05  WS-EMAIL-CHARS REDEFINES WS-EMAIL-FIELD                  00008700
008800             OCCURS 40 TIMES                                      00008800
008900             INDEXED BY WS-EMAIL-IX                               00008900
009000             PIC X(01).                                           00009000
009100     05  WS-AT-SIGN-POS       PIC S9(2) COMP VALUE +0.            00009100
009200     05  WS-DOT-FOUND         PIC X     VALUE 'N'.                00009200
009300         88  WS-DOT-AFTER-AT      VALUE 'Y'.                      00009300
009400     05  WS-SCAN-SUB          PIC S9(2) COMP VALUE +0.            00009400
009500     05  FILLER               PIC X(03) VALUE SPACES.             00009500
009600      *                                                           00009600
009700 LINKAGE SECTION.                                                 00009700
009800      *                                                           00009800
009900 COPY STUTREC REPLACING ==:TAG:== BY ==LK==.                      00009900
010000      *                                                           00010000
010100 01  LK-VALID-FLAG               PIC X.                           00010100
010200     88  LK-TRAN-VALID               VALUE 'Y'.                   00010200
010300      *                                                           00010300
010400 01  LK-REASON-CODE              PIC X(3).                        00010400
010500      ************************************************************00010500
010600 PROCEDURE DIVISION USING LK-RECORD, LK-VALID-FLAG,               00010600
010700         LK-REASON-CODE.                                          00010700
010800      ************************************************************00010800
010900      *                                                           00010900
011000 000-MAIN.                                                        00011000
011100     PERFORM 250-VALIDATE-TRAN-CODE.                              00011100
011200     IF LK-TRAN-VALID                                             00011200
011300         IF LK-IS-ADD OR LK-IS-UPDATE                             00011300
011400             PERFORM 200-VALIDATE-ROLL                            00011400
011500             PERFORM 210-VALIDATE-NAME                            00011500
011600             PERFORM 220-VALIDATE-DEPARTMENT                      00011600
011700             PERFORM 230-VALIDATE-EMAIL                           00011700
011800             PERFORM 240-VALIDATE-YEAR                            00011800
011900         END-IF                                                   00011900
012000     END-IF.                                                      00012000
012100     GOBACK.                                                      00012100
012200      *                                                           00012200
012300      ------------------------------------------------------------00012300
012400      * 200-VALIDATE-ROLL                                         00012400
012500      *   R01 - ROLL NUMBER MANDATORY.  ON AN UPDATE A BLANK ROLL 00012500
012600      *   NUMBER MEANS LEAVE UNCHANGED AND IS NOT EDITED.         00012600
012700      ------------------------------------------------------------00012700
012800 200-VALIDATE-ROLL.                                               00012800
012900     IF LK-TRAN-VALID                                             00012900
013000         IF LK-IS-UPDATE AND LK-ROLL-NUMBER = SPACES              00013000
013100             CONTINUE                                             00013100
013200         ELSE                                                     00013200
013300             IF LK-ROLL-NUMBER = SPACES                           00013300
013400                 MOVE 'N'   TO LK-VALID-FLAG                      00013400
013500                 MOVE 'R01' TO LK-REASON-CODE                     00013500
013600             END-IF                                               00013600
013700         END-IF                                                   00013700
013800     END-IF.                                                      00013800
013900      *                                                           00013900
014000      ------------------------------------------------------------00014000
014100      * 210-VALIDATE-NAME THRU 215-COUNT-NAME-CHARS               00014100
014200      *   R02 - NAME MANDATORY, AT LEAST 2 SIGNIFICANT (NON-      00014200
014300      *   BLANK, TRAILING BLANKS DROPPED) CHARACTERS.  BLANK ON   00014300
014400      *   AN UPDATE MEANS LEAVE UNCHANGED.                        00014400
014500      ------------------------------------------------------------00014500
014600 210-VALIDATE-NAME.                                               00014600
014700     IF LK-TRAN-VALID                                             00014700
014800         IF LK-IS-UPDATE AND LK-STUDENT-NAME = SPACES             00014800
014900             CONTINUE                                             00014900
015000         ELSE                                                     00015000
015100             MOVE LK-STUDENT-NAME TO WS-NAME-FIELD                00015100
015200             PERFORM 215-COUNT-NAME-CHARS                         00015200
015300             IF WS-NAME-LEN < 2                                   00015300
015400                 MOVE 'N'   TO LK-VALID-FLAG                      00015400
015500                 MOVE 'R02' TO LK-REASON-CODE                     00015500
015600             END-IF                                               00015600
015700         END-IF                                                   00015700
015800     END-IF.                                                      00015800
015900      *                                                           00015900
016000 215-COUNT-NAME-CHARS.                                            00016000
016100     MOVE 0 TO WS-NAME-LEN.                                       00016100
016200     PERFORM 216-TEST-ONE-NAME-CHAR                               00016200
016300             VARYING WS-NAME-IX FROM 30 BY -1                     00016300
016400             UNTIL WS-NAME-IX < 1                                 00016400
016500                 OR WS-NAME-LEN NOT = 0.                          00016500
016600      *                                                           00016600
016700 216-TEST-ONE-NAME-CHAR.                                          00016700
016800     IF WS-NAME-CHARS(WS-NAME-IX) NOT = SPACE                     00016800
016900         SET WS-NAME-LEN TO WS-NAME-IX                            00016900
017000     END-IF.                                                      00017000
017100      *                                                           00017100
017200      ------------------------------------------------------------00017200
017300      * 220-VALIDATE-DEPARTMENT                                   00017300
017400      *   R03 - DEPARTMENT MANDATORY.  BLANK ON AN UPDATE MEANS   00017400
017500      *   LEAVE UNCHANGED.                                        00017500
017600      ------------------------------------------------------------00017600
017700 220-VALIDATE-DEPARTMENT.                                         00017700
017800     IF LK-TRAN-VALID                                             00017800
017900         IF LK-IS-UPDATE AND LK-DEPARTMENT = SPACES               00017900
018000             CONTINUE                                             00018000
018100         ELSE                                                     00018100
018200             IF LK-DEPARTMENT = SPACES                            00018200
018300                 MOVE 'N'   TO LK-VALID-FLAG                      00018300
018400                 MOVE 'R03' TO LK-REASON-CODE                     00018400
018500             END-IF                                               00018500
018600         END-IF                                                   00018600
018700     END-IF.                                                      00018700
018800      *                                                           00018800
018900      ------------------------------------------------------------00018900
019000      * 230-VALIDATE-EMAIL THRU 236-TEST-CHAR-AFTER-AT            00019000
019100      *   R04 - E-MAIL MANDATORY, MUST CONTAIN '@' WITH AT LEAST  00019100
019200      *   ONE CHARACTER BEFORE IT AND A '.' SOMEWHERE AFTER IT.   00019200
019300      *   BLANK ON AN UPDATE MEANS LEAVE UNCHANGED.               00019300
019400      ------------------------------------------------------------00019400
019500 230-VALIDATE-EMAIL.                                              00019500
019600     IF LK-TRAN-VALID                                             00019600
019700         IF LK-IS-UPDATE AND LK-EMAIL = SPACES                    00019700
019800             CONTINUE                                             00019800
019900         ELSE                                                     00019900
020000             MOVE LK-EMAIL TO WS-EMAIL-FIELD                      00020000
020100             PERFORM 235-SCAN-EMAIL                               00020100
020200             IF WS-AT-SIGN-POS < 2                                00020200
020300                 MOVE 'N'   TO LK-VALID-FLAG                      00020300
020400                 MOVE 'R04' TO LK-REASON-CODE                     00020400
020500             ELSE                                                 00020500
020600                 IF NOT WS-DOT-AFTER-AT                           00020600
020700                     MOVE 'N'   TO LK-VALID-FLAG                  00020700
020800                     MOVE 'R04' TO LK-REASON-CODE                 00020800
020900                 END-IF                                           00020900
021000             END-IF                                               00021000
021100         END-IF                                                   00021100
021200     END-IF.                                                      00021200
021300      *                                                           00021300
021400 235-SCAN-EMAIL.                                                  00021400
021500     MOVE 0   TO WS-AT-SIGN-POS.                                  00021500
021600     MOVE 'N' TO WS-DOT-FOUND.                                    00021600
021700     PERFORM 236-TEST-CHAR-AFTER-AT                               00021700
021800             VARYING WS-SCAN-SUB FROM 1 BY 1                      00021800
021900             UNTIL WS-SCAN-SUB > 40.                              00021900
022000      *                                                           00022000
022100      * 236-TEST-CHAR-AFTER-AT LOOKS AT ONE POSITION OF THE       00022100
022200      * E-MAIL FIELD.  THE FIRST '@' SEEN SETS WS-AT-SIGN-POS;    00022200
022300      * ANY '.' SEEN AT A LATER POSITION SETS WS-DOT-FOUND.       00022300
022400 236-TEST-CHAR-AFTER-AT.                                          00022400
022500     IF WS-EMAIL-CHARS(WS-SCAN-SUB) = '@'                         00022500
022600         IF WS-AT-SIGN-POS = 0                                    00022600
022700             MOVE WS-SCAN-SUB TO WS-AT-SIGN-POS                   00022700
022800         END-IF                                                   00022800
022900     ELSE                                                         00022900
023000         IF WS-EMAIL-CHARS(WS-SCAN-SUB) = '.'                     00023000
023100             IF WS-AT-SIGN-POS > 0                                00023100
023200                 IF WS-SCAN-SUB > WS-AT-SIGN-POS                  00023200
023300                     MOVE 'Y' TO WS-DOT-FOUND                     00023300
023400                 END-IF                                           00023400
023500             END-IF                                               00023500
023600         END-IF                                                   00023600
023700     END-IF.                                                      00023700
023800      *                                                           00023800
023900      ------------------------------------------------------------00023900
024000      * 240-VALIDATE-YEAR                                         00024000
024100      *   R05 - YEAR OF STUDY MUST BE NUMERIC 1 THRU 4.  BLANK    00024100
024200      *   ON AN UPDATE MEANS LEAVE UNCHANGED.                     00024200
024300      ------------------------------------------------------------00024300
024400 240-VALIDATE-YEAR.                                               00024400
024500     IF LK-TRAN-VALID                                             00024500
024600         IF LK-IS-UPDATE AND LK-YEAR-OF-STUDY = SPACE             00024600
024700             CONTINUE                                             00024700
024800         ELSE                                                     00024800
024900             IF LK-YEAR-OF-STUDY IS NOT NUMERIC                   00024900
025000                 MOVE 'N'   TO LK-VALID-FLAG                      00025000
025100                 MOVE 'R05' TO LK-REASON-CODE                     00025100
025200             ELSE                                                 00025200
025300                 IF LK-YEAR-OF-STUDY-N < 1                        00025300
025400                    OR LK-YEAR-OF-STUDY-N > 4                     00025400
025500                     MOVE 'N'   TO LK-VALID-FLAG                  00025500
025600                     MOVE 'R05' TO LK-REASON-CODE                 00025600
025700                 END-IF                                           00025700
025800             END-IF                                               00025800
025900         END-IF                                                   00025900
026000     END-IF.                                                      00026000
026100      *                                                           00026100
026200      ------------------------------------------------------------00026200
026300      * 250-VALIDATE-TRAN-CODE                                    00026300
026400      *   R06 - TRAN-CODE MUST BE A, U, X OR D.                   00026400
026500      ------------------------------------------------------------00026500
026600 250-VALIDATE-TRAN-CODE.                                          00026600
026700     IF NOT LK-IS-VALID-CODE                                      00026700
026800         MOVE 'N'   TO LK-VALID-FLAG                              00026800
026900         MOVE 'R06' TO LK-REASON-CODE                             00026900
027000     END-IF.                                                      00027000
