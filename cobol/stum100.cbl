000100      ************************************************************00000100
000200      * LICENSED MATERIALS - PROPERTY OF STATE UNIVERSITY DATA CTR00000200
000300      * ALL RIGHTS RESERVED                                       00000300
000400      ************************************************************00000400
000500      * PROGRAM:  STUM100                                         00000500
000600      *                                                           00000600
000700      * READS A SEQUENTIAL MAINTENANCE TRANSACTION FILE AND       00000700
000800      * APPLIES ADD / UPDATE / DEACTIVATE / DELETE REQUESTS       00000800
000900      * AGAINST THE SORTED SEQUENTIAL STUDENT MASTER FILE, THEN   00000900
001000      * PRODUCES THE DEPARTMENT ROSTER REPORT AND THE             00001000
001100      * MAINTENANCE CONTROL REPORT.                               00001100
001200      ************************************************************00001200
001300      * REMARKS.                                                  00001300
001400      * THIS PROGRAM IS THE NIGHTLY STUDENT MASTER UPDATE.  IT    00001400
001500      * REPLACES THE OLD CARD-IMAGE ROSTER UPDATE JOB (STUM050,   00001500
001600      * RETIRED) AND FOLDS THE ROSTER PRINT AND THE MAINTENANCE   00001600
001700      * CONTROL COUNTS INTO ONE STEP.                             00001700
001800      *                                                           00001800
001900      * INPUT.   STUDENT-MASTER  - CURRENT MASTER, SORTED BY      00001900
002000      *                             STUDENT-ID.                   00002000
002100      * INPUT.   TRANSACTIONS    - ADD/UPDATE/DEACTIVATE/DELETE   00002100
002200      *                             REQUESTS, ARRIVAL ORDER.      00002200
002300      * OUTPUT.  NEW-MASTER      - REWRITTEN MASTER, SORTED BY    00002300
002400      *                             STUDENT-ID, DELETED SLOTS     00002400
002500      *                             OMITTED.                      00002500
002600      * OUTPUT.  ROSTER-REPORT   - ACTIVE STUDENTS BY DEPARTMENT. 00002600
002700      * OUTPUT.  CONTROL-REPORT  - TRANSACTION COUNTS AND REJECTS.00002700
002800      ************************************************************00002800
002900 IDENTIFICATION DIVISION.                                         00002900
003000 PROGRAM-ID.  STUM100.                                            00003000
003100 AUTHOR.  T. MCKAY.                                               00003100
003200 INSTALLATION.  STATE UNIVERSITY DATA CENTER.                     00003200
003300 DATE-WRITTEN.  03/14/89.                                         00003300
003400 DATE-COMPILED.                                                   00003400
003500 SECURITY.  NON-CONFIDENTIAL.                                     00003500
003600      *                                                           00003600
003700      ------------------------------------------------------------00003700
003800      * CHANGE LOG                                                00003800
003900      ------------------------------------------------------------00003900
004000      * 03/14/89  TM     ORIGINAL PROGRAM.  REQ REG-0140.         00004000
004100      * 07/02/89  TM     ADDED DEPARTMENT SUBTOTAL BREAK ON       00004100
004200      *                  ROSTER.  REQ REG-0161.                   00004200
004300      * 11/09/90  RDH    CORRECTED NEXT-STUDENT-ID ASSIGNMENT -   00004300
004400      *                  WAS USING TABLE COUNT INSTEAD OF HIGH    00004400
004500      *                  KEY.  REQ REG-0233.                      00004500
004600      * 02/22/91  RDH    ADD SUPPORTS ROLL NUMBER DUPLICATE CHECK 00004600
004700      *                  ACROSS FULL TABLE, NOT JUST ADJACENT     00004700
004800      *                  ENTRY.  REQ REG-0255.                    00004800
004900      * 06/18/92  KJP    DELETE CHANGED FROM LOGICAL TO HARD      00004900
005000      *                  DELETE PER REGISTRAR POLICY REVIEW.      00005000
005100      *                  REQ REG-0301.                            00005100
005200      * 09/03/93  KJP    DEACTIVATE NOW REJECTS ALREADY-INACTIVE  00005200
005300      *                  STUDENTS WITH R09.  REQ REG-0318.        00005300
005400      * 04/11/95  WBC    RAISED MASTER TABLE FROM 500 TO 1000     00005400
005500      *                  ENTRIES.  REQ REG-0355.                  00005500
005600      * 01/26/96  WBC    FIELD VALIDATION SPLIT OUT TO CALLED     00005600
005700      *                  SUBPROGRAM STUV200 SO ONLINE TRANSACTION 00005700
005800      *                  ENTRY CAN SHARE THE SAME RULES.          00005800
005900      *                  REQ REG-0372.                            00005900
006000      * 08/14/97  WBC    UPDATE ALLOWS ROLL NUMBER CHANGE WHEN NOT00006000
006100      *                  ALREADY IN USE BY ANOTHER STUDENT.       00006100
006200      *                  REQ REG-0390.                            00006200
006300      * 12/01/98  DJS    Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN 00006300
006400      *                  THIS PROGRAM.  NO CHANGES REQUIRED.      00006400
006500      *                  REQ Y2K-1147.                            00006500
006600      * 03/09/99  DJS    Y2K REVIEW SIGNED OFF BY REGISTRAR'S     00006600
006700      *                  OFFICE.  REQ Y2K-1147.                   00006700
006800      * 05/20/01  LMF    CONTROL REPORT NOW SHOWS ACTIVE COUNT    00006800
006900      *                  AFTER THE RUN, IN ADDITION TO THE SIX    00006900
007000      *                  TRANSACTION COUNTERS.  REQ REG-0430.     00007000
007100      * 10/14/03  LMF    ROSTER REPORT SEQUENCE CONFIRMED AS      00007100
007200      *                  DEPARTMENT MAJOR, ROLL NUMBER MINOR PER  00007200
007300      *                  REGISTRAR MEMO 03-119.  REQ REG-0447.    00007300
007400      * 02/17/06  RDH    760-ASSIGN-NEXT-STUDENT-ID WAS NOT SAVING00007400
007500      *                  THE NEW HIGH KEY BACK TO WS-HIGH-STUDENT-00007500
007600      *                  ID, SO A RUN WITH MORE THAN ONE ADD COULD00007600
007700      *                  ISSUE THE SAME STUDENT-ID TWICE.  REQ    00007700
007800      *                  REG-0468.                                00007800
007900      * 09/05/08  RDH    REMOVED THE UNUSED PERFORM-THRU EXIT     00007900
008000      *                  PARAGRAPHS - NOT USED ANYWHERE IN THIS   00008000
008100      *                  PROGRAM.  REQ REG-0481.                  00008100
008200      * 04/02/10  WBC    STUDENT TABLE NOW CARRIES OCCURS         00008200
008300      *                  DEPENDING ON WS-TABLE-COUNT SO SEARCH    00008300
008400      *                  ALL NO LONGER READS PAST THE LOADED      00008400
008500      *                  ENTRIES.  REQ REG-0502.                  00008500
008600      * 04/02/10  WBC    ADD NOW CHECKS FOR A SIMILARLY-NAMED     00008600
008700      *                  ACTIVE STUDENT ALREADY ON FILE AND       00008700
008800      *                  DISPLAYS A DUPLICATE-NAME ADVISORY FOR   00008800
008900      *                  THE REGISTRAR'S OFFICE.  REQ REG-0502.   00008900
009000      ------------------------------------------------------------00009000
009100      ************************************************************00009100
009200 ENVIRONMENT DIVISION.                                            00009200
009300 CONFIGURATION SECTION.                                           00009300
009400 SOURCE-COMPUTER.  IBM-370.                                       00009400
009500 OBJECT-COMPUTER.  IBM-370.                                       00009500
009600      *                                                           00009600
009700 INPUT-OUTPUT SECTION.                                            00009700
009800 FILE-CONTROL.                                                    00009800
009900      *                                                           00009900
010000     SELECT STUDENT-MASTER  ASSIGN TO STUMSTR                     00010000
010100         ACCESS IS SEQUENTIAL                                     00010100
010200         FILE STATUS IS WS-SM-IN-STATUS.                          00010200
010300      *                                                           00010300
010400     SELECT TRANSACTIONS    ASSIGN TO STUTRAN                     00010400
010500         ACCESS IS SEQUENTIAL                                     00010500
010600         FILE STATUS IS WS-TR-STATUS.                             00010600
010700      *                                                           00010700
010800     SELECT NEW-MASTER      ASSIGN TO STUMNEW                     00010800
010900         ACCESS IS SEQUENTIAL                                     00010900
011000         FILE STATUS IS WS-SM-OUT-STATUS.                         00011000
011100      *                                                           00011100
011200     SELECT ROSTER-REPORT   ASSIGN TO STUROST                     00011200
011300         ORGANIZATION IS LINE SEQUENTIAL                          00011300
011400         FILE STATUS IS WS-RPT-STATUS.                            00011400
011500      *                                                           00011500
011600     SELECT CONTROL-REPORT  ASSIGN TO STUCTL                      00011600
011700         ORGANIZATION IS LINE SEQUENTIAL                          00011700
011800         FILE STATUS IS WS-CTL-STATUS.                            00011800
011900      *                                                           00011900
012000      ************************************************************00012000
012100 DATA DIVISION.                                                   00012100
012200 FILE SECTION.                                                    00012200
012300      *                                                           00012300
012400 FD  STUDENT-MASTER                                               00012400
012500     RECORDING MODE IS F                                          00012500
012600     BLOCK CONTAINS 0 RECORDS.                                    00012600
012700 COPY STUMREC REPLACING ==:TAG:== BY ==SM-IN==.                   00012700
012800      *                                                           00012800
012900 FD  NEW-MASTER                                                   00012900
013000     RECORDING MODE IS F                                          00013000
013100     BLOCK CONTAINS 0 RECORDS.                                    00013100
013200 COPY STUMREC REPLACING ==:TAG:== BY ==SM-OUT==.                  00013200
013300      *                                                           00013300
013400 FD  TRANSACTIONS                                                 00013400
013500     RECORDING MODE IS F.                                         00013500
013600 COPY STUTREC REPLACING ==:TAG:== BY ==TR==.                      00013600
013700      *                                                           00013700
013800 FD  ROSTER-REPORT.                                               00013800
013900 01  RPT-RECORD                  PIC X(133).                      00013900
014000      *                                                           00014000
014100 FD  CONTROL-REPORT.                                              00014100
014200 01  CTL-RECORD                  PIC X(133).                      00014200
014300      *                                                           00014300
014400      ************************************************************00014400
014500 WORKING-STORAGE SECTION.                                         00014500
014600      ************************************************************00014600
014700      *                                                           00014700
014800 01  SYSTEM-DATE-AND-TIME.                                        00014800
014900     05  CURRENT-DATE.                                            00014900
015000         10  CURRENT-YEAR         PIC 9(2).                       00015000
015100         10  CURRENT-MONTH        PIC 9(2).                       00015100
015200         10  CURRENT-DAY          PIC 9(2).                       00015200
015300     05  CURRENT-DATE-N REDEFINES CURRENT-DATE                    00015300
015400                              PIC 9(6).                           00015400
015500     05  CURRENT-TIME.                                            00015500
015600         10  CURRENT-HOUR         PIC 9(2).                       00015600
015700         10  CURRENT-MINUTE       PIC 9(2).                       00015700
015800         10  CURRENT-SECOND       PIC 9(2).                       00015800
015900         10  CURRENT-HNDSEC       PIC 9(2).                       00015900
016000      *                                                           00016000
016100 01  WS-FIELDS.                                                   00016100
016200     05  WS-SM-IN-STATUS      PIC X(2)  VALUE SPACES.             00016200
016300     05  WS-SM-OUT-STATUS     PIC X(2)  VALUE SPACES.             00016300
016400     05  WS-TR-STATUS         PIC X(2)  VALUE SPACES.             00016400
016500     05  WS-RPT-STATUS        PIC X(2)  VALUE SPACES.             00016500
016600     05  WS-CTL-STATUS        PIC X(2)  VALUE SPACES.             00016600
016700     05  WS-TR-EOF            PIC X     VALUE 'N'.                00016700
016800         88  TR-END-OF-FILE          VALUE 'Y'.                   00016800
016900     05  WS-TRAN-OK           PIC X     VALUE 'Y'.                00016900
017000         88  WS-TRAN-IS-OK            VALUE 'Y'.                  00017000
017100     05  WS-REASON-CODE       PIC X(3)  VALUE SPACES.             00017100
017200     05  FILLER               PIC X(08) VALUE SPACES.             00017200
017300      *                                                           00017300
017400 01  WS-VALID-FLAGS.                                              00017400
017500     05  WS-FOUND-FLAG        PIC X     VALUE 'N'.                00017500
017600         88  WS-ENTRY-FOUND            VALUE 'Y'.                 00017600
017700     05  WS-SHIFT-FLAG        PIC X     VALUE 'N'.                00017700
017800         88  WS-KEEP-SHIFTING          VALUE 'Y'.                 00017800
017900     05  FILLER               PIC X(06) VALUE SPACES.             00017900
018000      *                                                           00018000
018100      ------------------------------------------------------------00018100
018200      * IN-MEMORY STUDENT MASTER TABLE - LOADED FROM STUDENT-     00018200
018300      * MASTER, SEARCHED AND MAINTAINED HERE, THEN REWRITTEN TO   00018300
018400      * NEW-MASTER.                                               00018400
018500      ------------------------------------------------------------00018500
018600 01  WS-STUDENT-TABLE.                                            00018600
018700     05  WS-TABLE-COUNT       PIC S9(4) COMP VALUE +0.            00018700
018800     05  WS-HIGH-STUDENT-ID   PIC 9(10)      VALUE 0.             00018800
018900     05  FILLER               PIC X(04) VALUE SPACES.             00018900
019000     05  TE-ENTRY OCCURS 1 TO 1000 TIMES                          00019000
019100             DEPENDING ON WS-TABLE-COUNT                          00019100
019200             ASCENDING KEY IS TE-STUDENT-ID                       00019200
019300             INDEXED BY WS-IDX, WS-SRCH-IX.                       00019300
019400         10  TE-STUDENT-ID        PIC X(10).                      00019400
019500         10  TE-STUDENT-ID-N REDEFINES                            00019500
019600             TE-STUDENT-ID        PIC 9(10).                      00019600
019700         10  TE-ROLL-NUMBER       PIC X(10).                      00019700
019800         10  TE-STUDENT-NAME      PIC X(30).                      00019800
019900         10  TE-DEPARTMENT        PIC X(20).                      00019900
020000         10  TE-EMAIL             PIC X(40).                      00020000
020100         10  TE-YEAR-OF-STUDY     PIC 9(01).                      00020100
020200         10  TE-ACTIVE-FLAG       PIC X(01).                      00020200
020300             88  TE-IS-ACTIVE            VALUE 'A'.               00020300
020400             88  TE-IS-INACTIVE          VALUE 'I'.               00020400
020500         10  FILLER               PIC X(08).                      00020500
020600      *                                                           00020600
020700 01  WS-NEXT-ID-FIELDS.                                           00020700
020800     05  WS-NEXT-ID           PIC 9(10) VALUE 0.                  00020800
020900     05  WS-NEXT-ID-X REDEFINES                                   00020900
021000         WS-NEXT-ID           PIC X(10).                          00021000
021100     05  FILLER               PIC X(04) VALUE SPACES.             00021100
021200      *                                                           00021200
021300      * WORK RECORD - SCRATCH AREA FOR THE INSERTION-SORT SWAP    00021300
021400      * AND FOR MOVING A TABLE ENTRY OUT TO NEW-MASTER.           00021400
021500 01  WS-STU-WORK-AREA.                                            00021500
021600 COPY STUMREC REPLACING ==:TAG:== BY ==WS-STU==.                  00021600
021700      *                                                           00021700
021800 01  WORK-VARIABLES.                                              00021800
021900     05  WS-SUB               PIC S9(4) COMP VALUE +0.            00021900
022000     05  WS-SUB-2             PIC S9(4) COMP VALUE +0.            00022000
022100     05  WS-PREV-SUB          PIC S9(4) COMP VALUE +0.            00022100
022200     05  FILLER               PIC X(04) VALUE SPACES.             00022200
022300      *                                                           00022300
022400 01  CONTROL-COUNTERS.                                            00022400
022500     05  CNT-READ         PIC S9(5) COMP-3 VALUE +0.              00022500
022600     05  CNT-ADDED        PIC S9(5) COMP-3 VALUE +0.              00022600
022700     05  CNT-UPDATED      PIC S9(5) COMP-3 VALUE +0.              00022700
022800     05  CNT-DEACTIVATED  PIC S9(5) COMP-3 VALUE +0.              00022800
022900     05  CNT-DELETED      PIC S9(5) COMP-3 VALUE +0.              00022900
023000     05  CNT-REJECTED     PIC S9(5) COMP-3 VALUE +0.              00023000
023100     05  CNT-ACTIVE       PIC S9(5) COMP-3 VALUE +0.              00023100
023200     05  FILLER               PIC X(08) VALUE SPACES.             00023200
023300      *                                                           00023300
023400      ------------------------------------------------------------00023400
023500      * NAME-SEARCH WORK AREA - 727-FIND-BY-NAME USES THIS TO     00023500
023600      * LOOK FOR AN ACTIVE STUDENT WHOSE NAME CONTAINS A GIVEN    00023600
023700      * SEARCH STRING (CASE-INSENSITIVE).  THE SEARCH ARGUMENT AND00023700
023800      * THE TABLE ENTRY BEING TESTED ARE BOTH FOLDED TO UPPER CASE00023800
023900      * THE SAME WAY 210-VALIDATE-NAME'S LENGTH CHECK WALKS A     00023900
024000      * NAME - AS A TABLE OF SINGLE CHARACTERS.                   00024000
024100      ------------------------------------------------------------00024100
024200 01  WS-NAME-SEARCH-AREA.                                         00024200
024300     05  WS-SEARCH-ARG        PIC X(30) VALUE SPACES.             00024300
024400     05  WS-SEARCH-CHARS REDEFINES WS-SEARCH-ARG                  00024400
024500             OCCURS 30 TIMES                                      00024500
024600             INDEXED BY WS-SCH-IX                                 00024600
024700             PIC X(01).                                           00024700
024800     05  WS-SEARCH-ARG-LEN    PIC S9(2) COMP VALUE +0.            00024800
024900     05  WS-TABLE-NAME-FLD    PIC X(30) VALUE SPACES.             00024900
025000     05  WS-TABLE-NAME-CHARS REDEFINES WS-TABLE-NAME-FLD          00025000
025100             OCCURS 30 TIMES                                      00025100
025200             INDEXED BY WS-TNM-IX                                 00025200
025300             PIC X(01).                                           00025300
025400     05  WS-START-POS         PIC S9(2) COMP VALUE +0.            00025400
025500     05  WS-LAST-START-POS    PIC S9(2) COMP VALUE +0.            00025500
025600     05  WS-COMPARE-OFFSET    PIC S9(2) COMP VALUE +0.            00025600
025700     05  WS-CONTAINS-FLAG     PIC X     VALUE 'N'.                00025700
025800         88  WS-NAME-CONTAINS-ARG     VALUE 'Y'.                  00025800
025900     05  WS-CHARS-MATCH-FLAG  PIC X     VALUE 'Y'.                00025900
026000         88  WS-CHARS-STILL-MATCH     VALUE 'Y'.                  00026000
026100     05  FILLER               PIC X(02) VALUE SPACES.             00026100
026200      *                                                           00026200
026300      ------------------------------------------------------------00026300
026400      * ROSTER REPORT LINES                                       00026400
026500      ------------------------------------------------------------00026500
026600 01  RPT-ROSTER-HDR1.                                             00026600
026700     05  FILLER               PIC X(40)                           00026700
026800             VALUE 'STUDENT ROSTER - ACTIVE STUDENTS  DATE:'.     00026800
026900     05  RPT-MM               PIC 99.                             00026900
027000     05  FILLER               PIC X     VALUE '/'.                00027000
027100     05  RPT-DD               PIC 99.                             00027100
027200     05  FILLER               PIC X     VALUE '/'.                00027200
027300     05  RPT-YY               PIC 99.                             00027300
027400     05  FILLER               PIC X(85) VALUE SPACES.             00027400
027500      *                                                           00027500
027600 01  RPT-ROSTER-HDR2.                                             00027600
027700     05  FILLER               PIC X(12) VALUE 'DEPARTMENT: '.     00027700
027800     05  RPT-DEPT-NAME        PIC X(20) VALUE SPACES.             00027800
027900     05  FILLER               PIC X(101) VALUE SPACES.            00027900
028000      *                                                           00028000
028100 01  RPT-ROSTER-DETAIL.                                           00028100
028200     05  RPT-ROLL-NUMBER      PIC X(10).                          00028200
028300     05  FILLER               PIC X(02) VALUE SPACES.             00028300
028400     05  RPT-NAME             PIC X(30).                          00028400
028500     05  FILLER               PIC X(02) VALUE SPACES.             00028500
028600     05  RPT-EMAIL            PIC X(40).                          00028600
028700     05  FILLER               PIC X(02) VALUE SPACES.             00028700
028800     05  RPT-YEAR             PIC 9.                              00028800
028900     05  FILLER               PIC X(46) VALUE SPACES.             00028900
029000      *                                                           00029000
029100 01  RPT-DEPT-TOTAL.                                              00029100
029200     05  FILLER               PIC X(18)                           00029200
029300             VALUE 'DEPARTMENT TOTAL: '.                          00029300
029400     05  RPT-DEPT-COUNT       PIC ZZZZ9.                          00029400
029500     05  FILLER               PIC X(110) VALUE SPACES.            00029500
029600      *                                                           00029600
029700 01  RPT-GRAND-TOTAL.                                             00029700
029800     05  FILLER               PIC X(23)                           00029800
029900             VALUE 'TOTAL ACTIVE STUDENTS: '.                     00029900
030000     05  RPT-GRAND-COUNT      PIC ZZZZ9.                          00030000
030100     05  FILLER               PIC X(105) VALUE SPACES.            00030100
030200      *                                                           00030200
030300      ------------------------------------------------------------00030300
030400      * CONTROL REPORT LINES                                      00030400
030500      ------------------------------------------------------------00030500
030600 01  RPT-CTL-HDR1.                                                00030600
030700     05  FILLER               PIC X(38)                           00030700
030800             VALUE 'STUDENT MASTER MAINTENANCE - CONTROLS'.       00030800
030900     05  FILLER               PIC X(95) VALUE SPACES.             00030900
031000      *                                                           00031000
031100 01  RPT-CTL-DETAIL.                                              00031100
031200     05  RPT-CTL-LABEL        PIC X(25).                          00031200
031300     05  RPT-CTL-VALUE        PIC ZZZZ9.                          00031300
031400     05  FILLER               PIC X(103) VALUE SPACES.            00031400
031500      *                                                           00031500
031600 01  RPT-CTL-REJECT.                                              00031600
031700     05  FILLER               PIC X(9)  VALUE 'REJECTED '.        00031700
031800     05  RPT-REJ-CODE         PIC X(1).                           00031800
031900     05  FILLER               PIC X(1)  VALUE SPACES.             00031900
032000     05  RPT-REJ-ROLL         PIC X(10).                          00032000
032100     05  FILLER               PIC X(8)  VALUE ' REASON '.         00032100
032200     05  RPT-REJ-REASON       PIC X(3).                           00032200
032300     05  FILLER               PIC X(101) VALUE SPACES.            00032300
032400      *                                                           00032400
032500      ************************************************************00032500
032600 PROCEDURE DIVISION.                                              00032600
032700      ************************************************************00032700
032800      *                                                           00032800
032900 000-MAIN.                                                        00032900
033000     ACCEPT CURRENT-DATE FROM DATE.                               00033000
033100     ACCEPT CURRENT-TIME FROM TIME.                               00033100
033200     DISPLAY 'STUM100 STARTED DATE = ' CURRENT-MONTH '/'          00033200
033300             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00033300
033400      *                                                           00033400
033500     PERFORM 700-OPEN-FILES.                                      00033500
033600     PERFORM 750-LOAD-MASTER-TABLE.                               00033600
033700      *                                                           00033700
033800     PERFORM 710-READ-TRAN-FILE.                                  00033800
033900     PERFORM 100-PROCESS-TRANSACTIONS                             00033900
034000             UNTIL TR-END-OF-FILE.                                00034000
034100      *                                                           00034100
034200     PERFORM 780-WRITE-NEW-MASTER.                                00034200
034300     PERFORM 600-BUILD-ROSTER-REPORT.                             00034300
034400     PERFORM 850-REPORT-CONTROL-TOTALS.                           00034400
034500     PERFORM 790-CLOSE-FILES.                                     00034500
034600      *                                                           00034600
034700     GOBACK.                                                      00034700
034800      *                                                           00034800
034900      ------------------------------------------------------------00034900
035000      * 100-PROCESS-TRANSACTIONS                                  00035000
035100      *   DISPATCHES ONE TRANSACTION RECORD BY TRAN-CODE.         00035100
035200      ------------------------------------------------------------00035200
035300 100-PROCESS-TRANSACTIONS.                                        00035300
035400     ADD 1 TO CNT-READ.                                           00035400
035500     MOVE 'Y' TO WS-TRAN-OK.                                      00035500
035600     MOVE SPACES TO WS-REASON-CODE.                               00035600
035700      *                                                           00035700
035800     CALL 'STUV200' USING TR-RECORD, WS-TRAN-OK,                  00035800
035900             WS-REASON-CODE.                                      00035900
036000      *                                                           00036000
036100     IF NOT WS-TRAN-IS-OK                                         00036100
036200         PERFORM 299-REPORT-REJECTED-TRAN                         00036200
036300     ELSE                                                         00036300
036400         EVALUATE TRUE                                            00036400
036500             WHEN TR-IS-ADD                                       00036500
036600                 PERFORM 200-PROCESS-ADD-TRAN                     00036600
036700             WHEN TR-IS-UPDATE                                    00036700
036800                 PERFORM 210-PROCESS-UPDATE-TRAN                  00036800
036900             WHEN TR-IS-DEACTIVATE                                00036900
037000                 PERFORM 220-PROCESS-DEACTIVATE-TRAN              00037000
037100             WHEN TR-IS-DELETE                                    00037100
037200                 PERFORM 230-PROCESS-DELETE-TRAN                  00037200
037300         END-EVALUATE                                             00037300
037400         IF NOT WS-TRAN-IS-OK                                     00037400
037500             PERFORM 299-REPORT-REJECTED-TRAN                     00037500
037600         END-IF                                                   00037600
037700     END-IF.                                                      00037700
037800      *                                                           00037800
037900     PERFORM 710-READ-TRAN-FILE.                                  00037900
038000      *                                                           00038000
038100      ------------------------------------------------------------00038100
038200      * 200-PROCESS-ADD-TRAN                                      00038200
038300      *   R07 - ROLL NUMBER MUST NOT ALREADY EXIST.               00038300
038400      *   R10 - TABLE FULL REJECTS FURTHER ADDS.                  00038400
038500      *   NEW STUDENT-ID IS ASSIGNED, NEVER TAKEN FROM THE        00038500
038600      *   TRANSACTION.  BEFORE THE INSERT, 727-FIND-BY-NAME CHECKS00038600
038700      *   FOR AN ACTIVE STUDENT ALREADY ON FILE UNDER A SIMILAR   00038700
038800      *   NAME AND, IF ONE IS FOUND, DISPLAYS AN ADVISORY FOR THE 00038800
038900      *   REGISTRAR'S OFFICE TO FOLLOW UP ON - THIS DOES NOT      00038900
039000      *   REJECT THE TRANSACTION.                                 00039000
039100      ------------------------------------------------------------00039100
039200 200-PROCESS-ADD-TRAN.                                            00039200
039300     PERFORM 725-FIND-BY-ROLL-NUMBER.                             00039300
039400     IF WS-ENTRY-FOUND                                            00039400
039500         MOVE 'N' TO WS-TRAN-OK                                   00039500
039600         MOVE 'R07' TO WS-REASON-CODE                             00039600
039700     ELSE                                                         00039700
039800         IF WS-TABLE-COUNT NOT < 1000                             00039800
039900             MOVE 'N' TO WS-TRAN-OK                               00039900
040000             MOVE 'R10' TO WS-REASON-CODE                         00040000
040100         ELSE                                                     00040100
040200             MOVE TR-STUDENT-NAME TO WS-SEARCH-ARG                00040200
040300             INSPECT WS-SEARCH-ARG CONVERTING                     00040300
040400                     'abcdefghijklmnopqrstuvwxyz'                 00040400
040500                  TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                 00040500
040600             PERFORM 727-FIND-BY-NAME                             00040600
040700             IF WS-ENTRY-FOUND                                    00040700
040800                 DISPLAY 'POSSIBLE DUPLICATE NAME ON ADD - ROLL ' 00040800
040900                         TR-ROLL-NUMBER                           00040900
041000             END-IF                                               00041000
041100             PERFORM 760-ASSIGN-NEXT-STUDENT-ID                   00041100
041200             ADD 1 TO WS-TABLE-COUNT                              00041200
041300             SET WS-IDX TO WS-TABLE-COUNT                         00041300
041400             MOVE WS-NEXT-ID-X    TO TE-STUDENT-ID(WS-IDX)        00041400
041500             MOVE TR-ROLL-NUMBER  TO TE-ROLL-NUMBER(WS-IDX)       00041500
041600             MOVE TR-STUDENT-NAME                                 00041600
041700                     TO TE-STUDENT-NAME(WS-IDX)                   00041700
041800             MOVE TR-DEPARTMENT   TO TE-DEPARTMENT(WS-IDX)        00041800
041900             MOVE TR-EMAIL        TO TE-EMAIL(WS-IDX)             00041900
042000             MOVE TR-YEAR-OF-STUDY-N                              00042000
042100                     TO TE-YEAR-OF-STUDY(WS-IDX)                  00042100
042200             MOVE 'A'             TO TE-ACTIVE-FLAG(WS-IDX)       00042200
042300             ADD 1 TO CNT-ADDED                                   00042300
042400         END-IF                                                   00042400
042500     END-IF.                                                      00042500
042600      *                                                           00042600
042700      ------------------------------------------------------------00042700
042800      * 210-PROCESS-UPDATE-TRAN                                   00042800
042900      *   R08 - STUDENT-ID MUST EXIST.                            00042900
043000      *   R07 - NEW ROLL NUMBER MAY NOT BELONG TO ANOTHER STUDENT.00043000
043100      *   BLANK TRANSACTION FIELDS LEAVE THE MASTER FIELD         00043100
043200      *   UNCHANGED.                                              00043200
043300      ------------------------------------------------------------00043300
043400 210-PROCESS-UPDATE-TRAN.                                         00043400
043500     PERFORM 720-FIND-BY-STUDENT-ID.                              00043500
043600     IF NOT WS-ENTRY-FOUND                                        00043600
043700         MOVE 'N' TO WS-TRAN-OK                                   00043700
043800         MOVE 'R08' TO WS-REASON-CODE                             00043800
043900     ELSE                                                         00043900
044000         SET WS-SUB TO WS-IDX                                     00044000
044100         IF TR-ROLL-NUMBER NOT = SPACES                           00044100
044200             PERFORM 725-FIND-BY-ROLL-NUMBER                      00044200
044300             IF WS-ENTRY-FOUND AND WS-IDX NOT = WS-SUB            00044300
044400                 MOVE 'N' TO WS-TRAN-OK                           00044400
044500                 MOVE 'R07' TO WS-REASON-CODE                     00044500
044600             ELSE                                                 00044600
044700                 MOVE TR-ROLL-NUMBER                              00044700
044800                         TO TE-ROLL-NUMBER(WS-SUB)                00044800
044900             END-IF                                               00044900
045000         END-IF                                                   00045000
045100         IF WS-TRAN-IS-OK                                         00045100
045200             IF TR-STUDENT-NAME NOT = SPACES                      00045200
045300                 MOVE TR-STUDENT-NAME                             00045300
045400                         TO TE-STUDENT-NAME(WS-SUB)               00045400
045500             END-IF                                               00045500
045600             IF TR-DEPARTMENT NOT = SPACES                        00045600
045700                 MOVE TR-DEPARTMENT                               00045700
045800                         TO TE-DEPARTMENT(WS-SUB)                 00045800
045900             END-IF                                               00045900
046000             IF TR-EMAIL NOT = SPACES                             00046000
046100                 MOVE TR-EMAIL TO TE-EMAIL(WS-SUB)                00046100
046200             END-IF                                               00046200
046300             IF TR-YEAR-OF-STUDY NOT = SPACES                     00046300
046400                 MOVE TR-YEAR-OF-STUDY-N                          00046400
046500                         TO TE-YEAR-OF-STUDY(WS-SUB)              00046500
046600             END-IF                                               00046600
046700             ADD 1 TO CNT-UPDATED                                 00046700
046800         END-IF                                                   00046800
046900     END-IF.                                                      00046900
047000      *                                                           00047000
047100      ------------------------------------------------------------00047100
047200      * 220-PROCESS-DEACTIVATE-TRAN                               00047200
047300      *   R08 - STUDENT-ID MUST EXIST.                            00047300
047400      *   R09 - STUDENT MUST CURRENTLY BE ACTIVE.                 00047400
047500      ------------------------------------------------------------00047500
047600 220-PROCESS-DEACTIVATE-TRAN.                                     00047600
047700     PERFORM 720-FIND-BY-STUDENT-ID.                              00047700
047800     IF NOT WS-ENTRY-FOUND                                        00047800
047900         MOVE 'N' TO WS-TRAN-OK                                   00047900
048000         MOVE 'R08' TO WS-REASON-CODE                             00048000
048100     ELSE                                                         00048100
048200         IF TE-IS-INACTIVE(WS-IDX)                                00048200
048300             MOVE 'N' TO WS-TRAN-OK                               00048300
048400             MOVE 'R09' TO WS-REASON-CODE                         00048400
048500         ELSE                                                     00048500
048600             MOVE 'I' TO TE-ACTIVE-FLAG(WS-IDX)                   00048600
048700             ADD 1 TO CNT-DEACTIVATED                             00048700
048800         END-IF                                                   00048800
048900     END-IF.                                                      00048900
049000      *                                                           00049000
049100      ------------------------------------------------------------00049100
049200      * 230-PROCESS-DELETE-TRAN                                   00049200
049300      *   R08 - STUDENT-ID MUST EXIST.  DELETE IS A HARD DELETE - 00049300
049400      *   THE TABLE SLOT IS COMPACTED SO IT IS OMITTED WHEN       00049400
049500      *   NEW-MASTER IS WRITTEN.                                  00049500
049600      ------------------------------------------------------------00049600
049700 230-PROCESS-DELETE-TRAN.                                         00049700
049800     PERFORM 720-FIND-BY-STUDENT-ID.                              00049800
049900     IF NOT WS-ENTRY-FOUND                                        00049900
050000         MOVE 'N' TO WS-TRAN-OK                                   00050000
050100         MOVE 'R08' TO WS-REASON-CODE                             00050100
050200     ELSE                                                         00050200
050300         SET WS-SUB TO WS-IDX                                     00050300
050400         PERFORM 765-COMPACT-TABLE                                00050400
050500         ADD 1 TO CNT-DELETED                                     00050500
050600     END-IF.                                                      00050600
050700      *                                                           00050700
050800 299-REPORT-REJECTED-TRAN.                                        00050800
050900     ADD 1 TO CNT-REJECTED.                                       00050900
051000     MOVE SPACES         TO RPT-CTL-REJECT.                       00051000
051100     MOVE TR-CODE        TO RPT-REJ-CODE.                         00051100
051200     MOVE TR-ROLL-NUMBER TO RPT-REJ-ROLL.                         00051200
051300     MOVE WS-REASON-CODE TO RPT-REJ-REASON.                       00051300
051400     WRITE CTL-RECORD FROM RPT-CTL-REJECT.                        00051400
051500      *                                                           00051500
051600      ------------------------------------------------------------00051600
051700      * 600-BUILD-ROSTER-REPORT                                   00051700
051800      *   PROCESSES THE TABLE IN DEPARTMENT MAJOR / ROLL NUMBER   00051800
051900      *   MINOR ORDER (THE TABLE IS RE-SEQUENCED INTO THAT ORDER  00051900
052000      *   BY 755-SORT-TABLE-FOR-ROSTER BEFORE THIS PARAGRAPH      00052000
052100      * RUNS),                                                    00052100
052200      *   ACTIVE STUDENTS ONLY.                                   00052200
052300      ------------------------------------------------------------00052300
052400 600-BUILD-ROSTER-REPORT.                                         00052400
052500     MOVE CURRENT-YEAR TO RPT-YY.                                 00052500
052600     MOVE CURRENT-MONTH TO RPT-MM.                                00052600
052700     MOVE CURRENT-DAY TO RPT-DD.                                  00052700
052800     WRITE RPT-RECORD FROM RPT-ROSTER-HDR1.                       00052800
052900     MOVE SPACES TO WS-STU-DEPARTMENT.                            00052900
053000     MOVE 0 TO WS-SUB-2.                                          00053000
053100      *                                                           00053100
053200     PERFORM 755-SORT-TABLE-FOR-ROSTER.                           00053200
053300      *                                                           00053300
053400     PERFORM 610-WRITE-ROSTER-DETAIL                              00053400
053500             VARYING WS-SUB FROM 1 BY 1                           00053500
053600             UNTIL WS-SUB > WS-TABLE-COUNT.                       00053600
053700      *                                                           00053700
053800     IF WS-STU-DEPARTMENT NOT = SPACES                            00053800
053900         PERFORM 620-DEPARTMENT-BREAK                             00053900
054000     END-IF.                                                      00054000
054100      *                                                           00054100
054200     PERFORM 690-ROSTER-GRAND-TOTAL.                              00054200
054300      *                                                           00054300
054400 610-WRITE-ROSTER-DETAIL.                                         00054400
054500     IF TE-IS-ACTIVE(WS-SUB)                                      00054500
054600         IF TE-DEPARTMENT(WS-SUB) NOT = WS-STU-DEPARTMENT         00054600
054700             IF WS-STU-DEPARTMENT NOT = SPACES                    00054700
054800                 PERFORM 620-DEPARTMENT-BREAK                     00054800
054900             END-IF                                               00054900
055000             MOVE TE-DEPARTMENT(WS-SUB)                           00055000
055100                     TO WS-STU-DEPARTMENT                         00055100
055200             MOVE WS-STU-DEPARTMENT TO RPT-DEPT-NAME              00055200
055300             WRITE RPT-RECORD FROM RPT-ROSTER-HDR2                00055300
055400             MOVE 0 TO WS-SUB-2                                   00055400
055500         END-IF                                                   00055500
055600         MOVE SPACES TO RPT-ROSTER-DETAIL                         00055600
055700         MOVE TE-ROLL-NUMBER(WS-SUB)                              00055700
055800                     TO RPT-ROLL-NUMBER                           00055800
055900         MOVE TE-STUDENT-NAME(WS-SUB)  TO RPT-NAME                00055900
056000         MOVE TE-EMAIL(WS-SUB)         TO RPT-EMAIL               00056000
056100         MOVE TE-YEAR-OF-STUDY(WS-SUB) TO RPT-YEAR                00056100
056200         WRITE RPT-RECORD FROM RPT-ROSTER-DETAIL                  00056200
056300         ADD 1 TO WS-SUB-2                                        00056300
056400         ADD 1 TO CNT-ACTIVE                                      00056400
056500     END-IF.                                                      00056500
056600      *                                                           00056600
056700 620-DEPARTMENT-BREAK.                                            00056700
056800     MOVE WS-SUB-2 TO RPT-DEPT-COUNT.                             00056800
056900     WRITE RPT-RECORD FROM RPT-DEPT-TOTAL.                        00056900
057000      *                                                           00057000
057100 690-ROSTER-GRAND-TOTAL.                                          00057100
057200     MOVE CNT-ACTIVE TO RPT-GRAND-COUNT.                          00057200
057300     WRITE RPT-RECORD FROM RPT-GRAND-TOTAL.                       00057300
057400      *                                                           00057400
057500      ------------------------------------------------------------00057500
057600      * 700-OPEN-FILES THRU 790-CLOSE-FILES - I/O CONTROL         00057600
057700      * PARAGRAPHS.                                               00057700
057800      ------------------------------------------------------------00057800
057900 700-OPEN-FILES.                                                  00057900
058000     OPEN INPUT   STUDENT-MASTER                                  00058000
058100                  TRANSACTIONS                                    00058100
058200          OUTPUT  NEW-MASTER                                      00058200
058300                  ROSTER-REPORT                                   00058300
058400                  CONTROL-REPORT.                                 00058400
058500     IF WS-SM-IN-STATUS NOT = '00'                                00058500
058600         DISPLAY 'ERROR OPENING STUDENT MASTER. RC: '             00058600
058700                 WS-SM-IN-STATUS                                  00058700
058800         MOVE 16 TO RETURN-CODE                                   00058800
058900         MOVE 'Y' TO WS-TR-EOF                                    00058900
059000     END-IF.                                                      00059000
059100     IF WS-TR-STATUS NOT = '00'                                   00059100
059200         DISPLAY 'ERROR OPENING TRANSACTIONS. RC: '               00059200
059300                 WS-TR-STATUS                                     00059300
059400         MOVE 16 TO RETURN-CODE                                   00059400
059500         MOVE 'Y' TO WS-TR-EOF                                    00059500
059600     END-IF.                                                      00059600
059700     IF WS-SM-OUT-STATUS NOT = '00'                               00059700
059800         DISPLAY 'ERROR OPENING NEW MASTER. RC: '                 00059800
059900                 WS-SM-OUT-STATUS                                 00059900
060000         MOVE 16 TO RETURN-CODE                                   00060000
060100     END-IF.                                                      00060100
060200      *                                                           00060200
060300 710-READ-TRAN-FILE.                                              00060300
060400     READ TRANSACTIONS                                            00060400
060500         AT END MOVE 'Y' TO WS-TR-EOF.                            00060500
060600     EVALUATE WS-TR-STATUS                                        00060600
060700         WHEN '00'                                                00060700
060800             CONTINUE                                             00060800
060900         WHEN '10'                                                00060900
061000             MOVE 'Y' TO WS-TR-EOF                                00061000
061100         WHEN OTHER                                               00061100
061200             DISPLAY 'TRANSACTION FILE READ ERROR: '              00061200
061300                     WS-TR-STATUS                                 00061300
061400             MOVE 'Y' TO WS-TR-EOF                                00061400
061500     END-EVALUATE.                                                00061500
061600      *                                                           00061600
061700      ------------------------------------------------------------00061700
061800      * 720-FIND-BY-STUDENT-ID                                    00061800
061900      *   BINARY SEARCH - THE TABLE IS BUILT IN ASCENDING         00061900
062000      *   STUDENT-ID ORDER BECAUSE THE MASTER FILE ARRIVES SORTED 00062000
062100      *   THAT WAY AND NEW ENTRIES ARE ALWAYS APPENDED WITH THE   00062100
062200      *   NEXT HIGHER ID.                                         00062200
062300      ------------------------------------------------------------00062300
062400 720-FIND-BY-STUDENT-ID.                                          00062400
062500     MOVE 'N' TO WS-FOUND-FLAG.                                   00062500
062600     SEARCH ALL TE-ENTRY                                          00062600
062700         AT END                                                   00062700
062800             CONTINUE                                             00062800
062900         WHEN TE-STUDENT-ID(WS-IDX) = TR-STUDENT-ID               00062900
063000             MOVE 'Y' TO WS-FOUND-FLAG                            00063000
063100     END-SEARCH.                                                  00063100
063200      *                                                           00063200
063300      ------------------------------------------------------------00063300
063400      * 725-FIND-BY-ROLL-NUMBER                                   00063400
063500      *   SERIAL SCAN - THE TABLE IS NOT SEQUENCED BY ROLL NUMBER.00063500
063600      ------------------------------------------------------------00063600
063700 725-FIND-BY-ROLL-NUMBER.                                         00063700
063800     MOVE 'N' TO WS-FOUND-FLAG.                                   00063800
063900     PERFORM 726-SCAN-ONE-ENTRY                                   00063900
064000             VARYING WS-IDX FROM 1 BY 1                           00064000
064100             UNTIL WS-IDX > WS-TABLE-COUNT                        00064100
064200                 OR WS-ENTRY-FOUND.                               00064200
064300      *                                                           00064300
064400 726-SCAN-ONE-ENTRY.                                              00064400
064500     IF TE-ROLL-NUMBER(WS-IDX) = TR-ROLL-NUMBER                   00064500
064600         MOVE 'Y' TO WS-FOUND-FLAG                                00064600
064700     END-IF.                                                      00064700
064800      *                                                           00064800
064900      ------------------------------------------------------------00064900
065000      * 727-FIND-BY-NAME THRU 733-COMPARE-ONE-CHAR                00065000
065100      *   QUERY-UNIT UTILITY - CASE-INSENSITIVE SUBSTRING SEARCH  00065100
065200      *   OF ACTIVE ENTRIES.  CALLER LOADS WS-SEARCH-ARG BEFORE   00065200
065300      *   PERFORM; A MATCH IS ANY ACTIVE STUDENT NAME CONTAINING  00065300
065400      *   THE ARGUMENT.  USED BY 200-PROCESS-ADD-TRAN AS A        00065400
065500      *   POSSIBLE-DUPLICATE-NAME ADVISORY, NOT A REJECTION.      00065500
065600      ------------------------------------------------------------00065600
065700 727-FIND-BY-NAME.                                                00065700
065800     MOVE 'N' TO WS-FOUND-FLAG.                                   00065800
065900     PERFORM 728-COUNT-SEARCH-ARG-LEN.                            00065900
066000     IF WS-SEARCH-ARG-LEN > 0                                     00066000
066100         PERFORM 730-SCAN-ONE-NAME-ENTRY                          00066100
066200                 VARYING WS-IDX FROM 1 BY 1                       00066200
066300                 UNTIL WS-IDX > WS-TABLE-COUNT                    00066300
066400                     OR WS-ENTRY-FOUND                            00066400
066500     END-IF.                                                      00066500
066600      *                                                           00066600
066700 728-COUNT-SEARCH-ARG-LEN.                                        00066700
066800     MOVE 0 TO WS-SEARCH-ARG-LEN.                                 00066800
066900     PERFORM 729-TEST-ONE-SEARCH-CHAR                             00066900
067000             VARYING WS-SCH-IX FROM 30 BY -1                      00067000
067100             UNTIL WS-SCH-IX < 1                                  00067100
067200                 OR WS-SEARCH-ARG-LEN NOT = 0.                    00067200
067300      *                                                           00067300
067400 729-TEST-ONE-SEARCH-CHAR.                                        00067400
067500     IF WS-SEARCH-CHARS(WS-SCH-IX) NOT = SPACE                    00067500
067600         SET WS-SEARCH-ARG-LEN TO WS-SCH-IX                       00067600
067700     END-IF.                                                      00067700
067800      *                                                           00067800
067900 730-SCAN-ONE-NAME-ENTRY.                                         00067900
068000     IF TE-IS-ACTIVE(WS-IDX)                                      00068000
068100         MOVE TE-STUDENT-NAME(WS-IDX) TO WS-TABLE-NAME-FLD        00068100
068200         INSPECT WS-TABLE-NAME-FLD CONVERTING                     00068200
068300                 'abcdefghijklmnopqrstuvwxyz'                     00068300
068400              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     00068400
068500         PERFORM 731-TEST-NAME-CONTAINS                           00068500
068600         IF WS-NAME-CONTAINS-ARG                                  00068600
068700             MOVE 'Y' TO WS-FOUND-FLAG                            00068700
068800         END-IF                                                   00068800
068900     END-IF.                                                      00068900
069000      *                                                           00069000
069100 731-TEST-NAME-CONTAINS.                                          00069100
069200     MOVE 'N' TO WS-CONTAINS-FLAG.                                00069200
069300     COMPUTE WS-LAST-START-POS = 31 - WS-SEARCH-ARG-LEN.          00069300
069400     PERFORM 732-TEST-ONE-START-POS                               00069400
069500             VARYING WS-START-POS FROM 1 BY 1                     00069500
069600             UNTIL WS-START-POS > WS-LAST-START-POS               00069600
069700                 OR WS-NAME-CONTAINS-ARG.                         00069700
069800      *                                                           00069800
069900 732-TEST-ONE-START-POS.                                          00069900
070000     MOVE 'Y' TO WS-CHARS-MATCH-FLAG.                             00070000
070100     PERFORM 733-COMPARE-ONE-CHAR                                 00070100
070200             VARYING WS-COMPARE-OFFSET FROM 0 BY 1                00070200
070300             UNTIL WS-COMPARE-OFFSET >= WS-SEARCH-ARG-LEN         00070300
070400                 OR NOT WS-CHARS-STILL-MATCH.                     00070400
070500     IF WS-CHARS-STILL-MATCH                                      00070500
070600         MOVE 'Y' TO WS-CONTAINS-FLAG                             00070600
070700     END-IF.                                                      00070700
070800      *                                                           00070800
070900 733-COMPARE-ONE-CHAR.                                            00070900
071000     SET WS-TNM-IX TO WS-START-POS.                               00071000
071100     SET WS-TNM-IX UP BY WS-COMPARE-OFFSET.                       00071100
071200     SET WS-SCH-IX TO 1.                                          00071200
071300     SET WS-SCH-IX UP BY WS-COMPARE-OFFSET.                       00071300
071400     IF WS-TABLE-NAME-CHARS(WS-TNM-IX)                            00071400
071500             NOT = WS-SEARCH-CHARS(WS-SCH-IX)                     00071500
071600         MOVE 'N' TO WS-CHARS-MATCH-FLAG                          00071600
071700     END-IF.                                                      00071700
071800      *                                                           00071800
071900      ------------------------------------------------------------00071900
072000      * 750-LOAD-MASTER-TABLE                                     00072000
072100      ------------------------------------------------------------00072100
072200 750-LOAD-MASTER-TABLE.                                           00072200
072300     MOVE 0 TO WS-TABLE-COUNT.                                    00072300
072400     MOVE 0 TO WS-HIGH-STUDENT-ID.                                00072400
072500     PERFORM 751-READ-MASTER-FILE.                                00072500
072600     PERFORM 752-LOAD-ONE-ENTRY                                   00072600
072700             UNTIL WS-SM-IN-STATUS = '10'.                        00072700
072800      *                                                           00072800
072900 751-READ-MASTER-FILE.                                            00072900
073000     READ STUDENT-MASTER.                                         00073000
073100     EVALUATE WS-SM-IN-STATUS                                     00073100
073200         WHEN '00'                                                00073200
073300             CONTINUE                                             00073300
073400         WHEN '10'                                                00073400
073500             CONTINUE                                             00073500
073600         WHEN OTHER                                               00073600
073700             DISPLAY 'STUDENT MASTER READ ERROR: '                00073700
073800                     WS-SM-IN-STATUS                              00073800
073900             MOVE '10' TO WS-SM-IN-STATUS                         00073900
074000     END-EVALUATE.                                                00074000
074100      *                                                           00074100
074200 752-LOAD-ONE-ENTRY.                                              00074200
074300     ADD 1 TO WS-TABLE-COUNT.                                     00074300
074400     SET WS-IDX TO WS-TABLE-COUNT.                                00074400
074500     MOVE SM-IN-STUDENT-ID                                        00074500
074600             TO TE-STUDENT-ID(WS-IDX).                            00074600
074700     MOVE SM-IN-ROLL-NUMBER                                       00074700
074800             TO TE-ROLL-NUMBER(WS-IDX).                           00074800
074900     MOVE SM-IN-STUDENT-NAME                                      00074900
075000             TO TE-STUDENT-NAME(WS-IDX).                          00075000
075100     MOVE SM-IN-DEPARTMENT                                        00075100
075200             TO TE-DEPARTMENT(WS-IDX).                            00075200
075300     MOVE SM-IN-EMAIL                                             00075300
075400             TO TE-EMAIL(WS-IDX).                                 00075400
075500     MOVE SM-IN-YEAR-OF-STUDY                                     00075500
075600             TO TE-YEAR-OF-STUDY(WS-IDX).                         00075600
075700     MOVE SM-IN-ACTIVE-FLAG                                       00075700
075800             TO TE-ACTIVE-FLAG(WS-IDX).                           00075800
075900     IF SM-IN-STUDENT-ID-N > WS-HIGH-STUDENT-ID                   00075900
076000         MOVE SM-IN-STUDENT-ID-N TO WS-HIGH-STUDENT-ID            00076000
076100     END-IF.                                                      00076100
076200     PERFORM 751-READ-MASTER-FILE.                                00076200
076300      *                                                           00076300
076400      ------------------------------------------------------------00076400
076500      * 755-SORT-TABLE-FOR-ROSTER                                 00076500
076600      *   IN-STORAGE INSERTION RE-SEQUENCE OF THE TABLE INTO      00076600
076700      *   DEPARTMENT MAJOR / ROLL NUMBER MINOR ORDER FOR THE      00076700
076800      *   ROSTER REPORT.  THE TABLE IS SMALL ENOUGH (1000 ENTRIES 00076800
076900      *   MAX) THAT AN INSERTION PASS IS ACCEPTABLE AND AVOIDS A  00076900
077000      *   SEPARATE SORT STEP IN THE JCL.                          00077000
077100      ------------------------------------------------------------00077100
077200 755-SORT-TABLE-FOR-ROSTER.                                       00077200
077300     PERFORM 756-INSERTION-PASS                                   00077300
077400             VARYING WS-SUB FROM 2 BY 1                           00077400
077500             UNTIL WS-SUB > WS-TABLE-COUNT.                       00077500
077600      *                                                           00077600
077700 756-INSERTION-PASS.                                              00077700
077800     MOVE WS-SUB TO WS-SUB-2.                                     00077800
077900     MOVE TE-ENTRY(WS-SUB) TO WS-STU-WORK-AREA.                   00077900
078000     IF WS-SUB-2 > 1                                              00078000
078100         COMPUTE WS-PREV-SUB = WS-SUB-2 - 1                       00078100
078200         PERFORM 758-CHECK-ORDER                                  00078200
078300     ELSE                                                         00078300
078400         MOVE 'N' TO WS-SHIFT-FLAG                                00078400
078500     END-IF.                                                      00078500
078600     PERFORM 757-SHIFT-ONE-SLOT                                   00078600
078700             UNTIL WS-SUB-2 < 2                                   00078700
078800                 OR NOT WS-KEEP-SHIFTING.                         00078800
078900     MOVE WS-STU-WORK-AREA TO TE-ENTRY(WS-SUB-2).                 00078900
079000      *                                                           00079000
079100 757-SHIFT-ONE-SLOT.                                              00079100
079200     MOVE TE-ENTRY(WS-PREV-SUB) TO TE-ENTRY(WS-SUB-2).            00079200
079300     SUBTRACT 1 FROM WS-SUB-2.                                    00079300
079400     IF WS-SUB-2 > 1                                              00079400
079500         COMPUTE WS-PREV-SUB = WS-SUB-2 - 1                       00079500
079600         PERFORM 758-CHECK-ORDER                                  00079600
079700     ELSE                                                         00079700
079800         MOVE 'N' TO WS-SHIFT-FLAG                                00079800
079900     END-IF.                                                      00079900
080000      *                                                           00080000
080100      * 758-CHECK-ORDER SETS WS-SHIFT-FLAG TO 'Y' WHEN THE PRIOR  00080100
080200      * SLOT (WS-PREV-SUB) SORTS AFTER THE ENTRY BEING INSERTED - 00080200
080300      * DEPARTMENT MAJOR, ROLL NUMBER MINOR.                      00080300
080400 758-CHECK-ORDER.                                                 00080400
080500     IF TE-DEPARTMENT(WS-PREV-SUB) > WS-STU-DEPARTMENT            00080500
080600         MOVE 'Y' TO WS-SHIFT-FLAG                                00080600
080700     ELSE                                                         00080700
080800         IF TE-DEPARTMENT(WS-PREV-SUB) = WS-STU-DEPARTMENT        00080800
080900            AND TE-ROLL-NUMBER(WS-PREV-SUB)                       00080900
081000                > WS-STU-ROLL-NUMBER                              00081000
081100             MOVE 'Y' TO WS-SHIFT-FLAG                            00081100
081200         ELSE                                                     00081200
081300             MOVE 'N' TO WS-SHIFT-FLAG                            00081300
081400         END-IF                                                   00081400
081500     END-IF.                                                      00081500
081600      *                                                           00081600
081700 760-ASSIGN-NEXT-STUDENT-ID.                                      00081700
081800     ADD 1 TO WS-HIGH-STUDENT-ID.                                 00081800
081900     MOVE WS-HIGH-STUDENT-ID TO WS-NEXT-ID.                       00081900
082000      *                                                           00082000
082100      ------------------------------------------------------------00082100
082200      * 765-COMPACT-TABLE THRU 766-SHIFT-DOWN-ONE                 00082200
082300      *   SHIFTS EVERY ENTRY AFTER THE DELETED SLOT (WS-SUB) DOWN 00082300
082400      *   ONE POSITION, THEN SHRINKS THE TABLE COUNT.             00082400
082500      ------------------------------------------------------------00082500
082600 765-COMPACT-TABLE.                                               00082600
082700     COMPUTE WS-SUB-2 = WS-SUB + 1.                               00082700
082800     PERFORM 766-SHIFT-DOWN-ONE                                   00082800
082900             UNTIL WS-SUB-2 > WS-TABLE-COUNT.                     00082900
083000     SUBTRACT 1 FROM WS-TABLE-COUNT.                              00083000
083100      *                                                           00083100
083200 766-SHIFT-DOWN-ONE.                                              00083200
083300     MOVE TE-ENTRY(WS-SUB-2) TO TE-ENTRY(WS-SUB).                 00083300
083400     ADD 1 TO WS-SUB.                                             00083400
083500     ADD 1 TO WS-SUB-2.                                           00083500
083600      *                                                           00083600
083700 780-WRITE-NEW-MASTER.                                            00083700
083800     PERFORM 781-WRITE-ONE-MASTER-REC                             00083800
083900             VARYING WS-SUB FROM 1 BY 1                           00083900
084000             UNTIL WS-SUB > WS-TABLE-COUNT.                       00084000
084100      *                                                           00084100
084200 781-WRITE-ONE-MASTER-REC.                                        00084200
084300     MOVE TE-STUDENT-ID(WS-SUB)                                   00084300
084400             TO SM-OUT-STUDENT-ID.                                00084400
084500     MOVE TE-ROLL-NUMBER(WS-SUB)                                  00084500
084600             TO SM-OUT-ROLL-NUMBER.                               00084600
084700     MOVE TE-STUDENT-NAME(WS-SUB)                                 00084700
084800             TO SM-OUT-STUDENT-NAME.                              00084800
084900     MOVE TE-DEPARTMENT(WS-SUB)                                   00084900
085000             TO SM-OUT-DEPARTMENT.                                00085000
085100     MOVE TE-EMAIL(WS-SUB)                                        00085100
085200             TO SM-OUT-EMAIL.                                     00085200
085300     MOVE TE-YEAR-OF-STUDY(WS-SUB)                                00085300
085400             TO SM-OUT-YEAR-OF-STUDY.                             00085400
085500     MOVE TE-ACTIVE-FLAG(WS-SUB)                                  00085500
085600             TO SM-OUT-ACTIVE-FLAG.                               00085600
085700     WRITE SM-OUT-RECORD.                                         00085700
085800     IF WS-SM-OUT-STATUS NOT = '00'                               00085800
085900         DISPLAY 'NEW MASTER WRITE ERROR: '                       00085900
086000                 WS-SM-OUT-STATUS                                 00086000
086100     END-IF.                                                      00086100
086200      *                                                           00086200
086300 790-CLOSE-FILES.                                                 00086300
086400     CLOSE STUDENT-MASTER                                         00086400
086500           TRANSACTIONS                                           00086500
086600           NEW-MASTER                                             00086600
086700           ROSTER-REPORT                                          00086700
086800           CONTROL-REPORT.                                        00086800
086900      *                                                           00086900
087000 850-REPORT-CONTROL-TOTALS.                                       00087000
087100     WRITE CTL-RECORD FROM RPT-CTL-HDR1.                          00087100
087200      *                                                           00087200
087300     MOVE 'TRANSACTIONS READ       ' TO RPT-CTL-LABEL.            00087300
087400     MOVE CNT-READ TO RPT-CTL-VALUE.                              00087400
087500     WRITE CTL-RECORD FROM RPT-CTL-DETAIL.                        00087500
087600      *                                                           00087600
087700     MOVE 'STUDENTS ADDED          ' TO RPT-CTL-LABEL.            00087700
087800     MOVE CNT-ADDED TO RPT-CTL-VALUE.                             00087800
087900     WRITE CTL-RECORD FROM RPT-CTL-DETAIL.                        00087900
088000      *                                                           00088000
088100     MOVE 'STUDENTS UPDATED        ' TO RPT-CTL-LABEL.            00088100
088200     MOVE CNT-UPDATED TO RPT-CTL-VALUE.                           00088200
088300     WRITE CTL-RECORD FROM RPT-CTL-DETAIL.                        00088300
088400      *                                                           00088400
088500     MOVE 'STUDENTS DEACTIVATED    ' TO RPT-CTL-LABEL.            00088500
088600     MOVE CNT-DEACTIVATED TO RPT-CTL-VALUE.                       00088600
088700     WRITE CTL-RECORD FROM RPT-CTL-DETAIL.                        00088700
088800      *                                                           00088800
088900     MOVE 'STUDENTS DELETED        ' TO RPT-CTL-LABEL.            00088900
089000     MOVE CNT-DELETED TO RPT-CTL-VALUE.                           00089000
089100     WRITE CTL-RECORD FROM RPT-CTL-DETAIL.                        00089100
089200      *                                                           00089200
089300     MOVE 'TRANSACTIONS REJECTED   ' TO RPT-CTL-LABEL.            00089300
089400     MOVE CNT-REJECTED TO RPT-CTL-VALUE.                          00089400
089500     WRITE CTL-RECORD FROM RPT-CTL-DETAIL.                        00089500
089600      *                                                           00089600
089700     MOVE 'ACTIVE STUDENTS AFTER RUN' TO RPT-CTL-LABEL.           00089700
089800     MOVE CNT-ACTIVE TO RPT-CTL-VALUE.                            00089800
089900     WRITE CTL-RECORD FROM RPT-CTL-DETAIL.                        00089900
