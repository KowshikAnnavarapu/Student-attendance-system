000100      ************************************************************00000100
000200      * STUMREC   - STUDENT MASTER RECORD LAYOUT (120 BYTES)      00000200
000300      *             PARAMETERIZED COPYBOOK - CALLER SUPPLIES A    00000300
000400      *             DATA NAME PREFIX VIA REPLACING, E.G.          00000400
000500      *                 COPY STUMREC REPLACING ==:TAG:== BY ==SM==00000500
000600      ************************************************************00000600
000700       01  :TAG:-RECORD.                                          00000700
000800           05  :TAG:-STUDENT-ID            PIC X(10).             00000800
000900           05  :TAG:-STUDENT-ID-N REDEFINES                       00000900
001000               :TAG:-STUDENT-ID            PIC 9(10).             00001000
001100           05  :TAG:-ROLL-NUMBER           PIC X(10).             00001100
001200           05  :TAG:-STUDENT-NAME          PIC X(30).             00001200
001300           05  :TAG:-DEPARTMENT            PIC X(20).             00001300
001400           05  :TAG:-EMAIL                 PIC X(40).             00001400
001500           05  :TAG:-YEAR-OF-STUDY         PIC 9(01).             00001500
001600           05  :TAG:-ACTIVE-FLAG           PIC X(01).             00001600
001700               88  :TAG:-IS-ACTIVE             VALUE 'A'.         00001700
001800               88  :TAG:-IS-INACTIVE           VALUE 'I'.         00001800
001900           05  FILLER                      PIC X(08).             00001900
